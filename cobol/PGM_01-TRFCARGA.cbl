000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFCARGA.
000300 AUTHOR. R. ALBORNOZ.
000400 INSTALLATION. GCIA DE SISTEMAS - BANCO ANDINO S.A.
000500 DATE-WRITTEN. 03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800
000900****************************************************************
001000*    TRFCARGA  -  CARGA INICIAL DE USUARIOS Y SALDOS           *
001100*    =================================================         *
001200*    SISTEMA   : SIMPLIP - TRANSFERENCIAS ENTRE CUENTAS        *
001300*    PROPOSITO : POBLAR LOS MAESTROS DE USUARIOS Y SALDOS      *
001400*    CON LOS REGISTROS INICIALES DE ARRANQUE, UNA SOLA VEZ,    *
001500*    SOLO CUANDO EL MAESTRO DE USUARIOS SE ENCUENTRA VACIO.    *
001600*    SI EL MAESTRO YA TIENE DATOS EL PROGRAMA NO HACE NADA.    *
001700****************************************************************
001710*    ENTRADAS   : NINGUNA (LOS DATOS DE ARRANQUE ESTAN         *
001720*                 EMBEBIDOS EN EL PROPIO PROGRAMA; NO HAY      *
001730*                 ARCHIVO DE TRANSACCIONES DE ENTRADA).        *
001740*    SALIDAS    : USUARIO-MAESTRO, SALDO-MAESTRO (3 REGISTROS  *
001750*                 DE CADA UNO), MAS EL RESUMEN POR SYSOUT.     *
001760*    LLAMADO POR: JCL DE ARRANQUE DEL AMBIENTE SIMPLIP, ANTES  *
001770*                 DE LA PRIMERA CORRIDA DE TRFTRANS; NO ES     *
001780*                 CALLED POR NINGUN OTRO PROGRAMA COBOL.       *
001790*    FRECUENCIA : UNA SOLA VEZ POR AMBIENTE (PRODUCCION,       *
001800*                 PRUEBAS, DESARROLLO); REEJECUTABLE SOLO CON  *
001810*                 EL SWITCH UPSI-2 EN AMBIENTES DE PRUEBA.     *
001820****************************************************************
001900*    HISTORIAL DE MODIFICACIONES
002000*    ---------------------------
002100*    14/03/89  R.A.   SIS-0091  VERSION INICIAL.
002200*    02/08/89  R.A.   SIS-0114  SE AGREGA CIERRE DE ARCHIVOS
002300*                               ANTE ERROR DE OPEN DE SALDOS.
002400*    19/11/90  M.T.   SIS-0233  SE CORRIGE EL RRN DEL MAESTRO
002500*                               DE SALDOS (DEBE IGUALAR AL
002600*                               USU-ID DEL TITULAR).
002700*    07/05/92  M.T.   SIS-0301  MENSAJES DE ERROR EN OPEN MAS
002800*                               DESCRIPTIVOS.
002900*    23/09/94  J.P.   SIS-0458  SE AGREGA INDICADOR DE ESTADO
003000*                               DEL REGISTRO (ACTIVO/INACTIVO).
003100*    11/01/96  J.P.   SIS-0502  REVISION DE FILLERS DE LOS
003200*                               LAYOUTS DE USUARIOS Y SALDOS.
003300*    30/06/98  C.V.   Y2K-014   REVISION Y2K: SIN FECHAS DE
003400*                               2 DIGITOS EN ESTE PROGRAMA,
003500*                               SE DEJA CONSTANCIA EN BITACORA.
003600*    15/02/99  C.V.   Y2K-014   CIERRE DEL CASO Y2K PARA ESTE
003700*                               MODULO - SIN CAMBIOS DE CODIGO.
003800*    09/10/01  C.V.   SIS-0690  SE AGREGA CONTADOR DE REGISTROS
003900*                               CARGADOS AL RESUMEN FINAL.
004000*    14/08/03  R.A.   SIS-0741  SE AGREGA EL SWITCH UPSI-2 PARA
004100*                               QUE OPERACIONES PUEDA FORZAR LA
004200*                               RECARGA EN REGION DE PRUEBAS
004300*                               SIN BORRAR EL DATASET A MANO.
004400*    11/09/07  R.A.   SIS-0824  EL SPECIAL-NAMES TENIA EL UPSI-2
004500*                               APUNTANDO A UN DATO PIC X COMUN;
004600*                               NO COMPILABA. SE PASA WS-SW-...
004700*                               A CONDICIONES DE NIVEL 88 SOBRE
004800*                               WS-SW-RECARGA-FORZADA.
004810*    20/12/07  R.A.   SIS-0852  SE AMPLIA LA DOCUMENTACION
004820*                               INTERNA DEL PROGRAMA (BANNERS
004830*                               DE PARRAFO Y COMENTARIOS DE
004840*                               LINEA) CONFORME AL ESTANDAR DE
004850*                               COMENTARIOS DEL AREA, SIN
004860*                               CAMBIOS DE LOGICA.
004900****************************************************************
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*-----------------------------------------------------------
005500*    SPECIAL-NAMES - EL SWITCH UPSI-2 DEL PANEL DE CONTROL
005600*    DE JCL LE PERMITE A OPERACIONES FORZAR UNA RECARGA DE
005700*    LOS MAESTROS EN AMBIENTE DE PRUEBAS SIN TENER QUE PEDIR
005800*    UN BORRADO MANUAL DEL DATASET (VER SIS-0741). EN
005900*    PRODUCCION EL SWITCH SIEMPRE DEBE QUEDAR EN OFF.
006000*-----------------------------------------------------------
006100 SPECIAL-NAMES.
006200     UPSI-2 ON  STATUS IS WS-SW-FORZAR-RECARGA
006300            OFF STATUS IS WS-SW-NO-FORZAR-RECARGA.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*-----------------------------------------------------------
006800*    AMBOS MAESTROS SON DE ORGANIZACION RELATIVA Y SE
006900*    DIRECCIONAN POR RRN (RELATIVE RECORD NUMBER), USANDO
007000*    EL PROPIO USU-ID/SDO-USU-ID COMO NUMERO DE REGISTRO. NO
007100*    HAY CLAVE ALTERNATIVA NI INDICE SECUNDARIO.
007200*-----------------------------------------------------------
007300
007400     SELECT USUARIO-MAESTRO ASSIGN TO DDUSUMAE
007500     ORGANIZATION IS RELATIVE
007600     ACCESS MODE IS RANDOM
007700     RELATIVE KEY IS WS-USU-RRN
007800     FILE STATUS IS FS-USUARIO.
007900
008000     SELECT SALDO-MAESTRO ASSIGN TO DDSDOMAE
008100     ORGANIZATION IS RELATIVE
008200     ACCESS MODE IS RANDOM
008300     RELATIVE KEY IS WS-SDO-RRN
008400     FILE STATUS IS FS-SALDO.
008500
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*-----------------------------------------------------------
009100*    FD USUARIO-MAESTRO - LAYOUT TOMADO DEL COPY CPUSUARI,
009200*    COMPARTIDO CON TRFTRANS. VER ESE COPY PARA EL DETALLE
009300*    CAMPO POR CAMPO (NOMBRE, DOCUMENTO, EMAIL, CLAVE, TIPO
009400*    DE USUARIO Y ESTADO).
009500*-----------------------------------------------------------
009600 FD  USUARIO-MAESTRO.
009700*//// COPY ///////////////////////////////////////////////////
009800     COPY CPUSUARI.
009900*//////////////////////////////////////////////////////////////
010000
010100*-----------------------------------------------------------
010200*    FD SALDO-MAESTRO - LAYOUT TOMADO DEL COPY CPSALDOS,
010300*    TAMBIEN COMPARTIDO CON TRFTRANS. EL SALDO VIGENTE SE
010400*    GUARDA EN COMP-3 CON 2 DECIMALES Y NUNCA ES NEGATIVO.
010500*-----------------------------------------------------------
010600 FD  SALDO-MAESTRO.
010700*//// COPY ///////////////////////////////////////////////////
010800     COPY CPSALDOS.
010900*//////////////////////////////////////////////////////////////
011000
011100 WORKING-STORAGE SECTION.
011200*=======================*
011300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011400
011500*----------- ARCHIVOS ------------------------------------------
011600*    FS-USUARIO / FS-SALDO GUARDAN EL FILE STATUS DE LA
011700*    ULTIMA OPERACION DE E/S SOBRE CADA MAESTRO. SE EVALUAN
011800*    DESPUES DE CADA OPEN/READ/WRITE/CLOSE SEGUN EL PATRON
011900*    HABITUAL DE LA CASA (EVALUATE FS-XXXXXX).
012000*-----------------------------------------------------------
012100 77  FS-USUARIO               PIC XX       VALUE SPACES.
012200 77  FS-SALDO                 PIC XX       VALUE SPACES.
012300*    WS-USU-RRN / WS-SDO-RRN SON LA RELATIVE KEY DE CADA
012400*    MAESTRO; SE LES ASIGNA EL MISMO VALOR QUE EL ID DEL
012500*    TITULAR PARA QUE EL ACCESO DIRECTO DESDE TRFTRANS SEA
012600*    TRIVIAL (RRN = USU-ID, SIN TABLA DE CONVERSION).
012700 77  WS-USU-RRN               PIC 9(09) COMP VALUE ZERO.
012800 77  WS-SDO-RRN               PIC 9(09) COMP VALUE ZERO.
012900
013000*-----------------------------------------------------------
013100*    WS-SW-MAESTRO - INDICA EL RESULTADO DE LA VERIFICACION
013200*    INICIAL DEL MAESTRO DE USUARIOS EN 1000-INICIO-I:
013300*    VACIO (SE DEBE CARGAR), CON DATOS (NO SE TOCA NADA) O
013400*    EN ERROR (FALLO UN OPEN, SE ABORTA LA CARGA).
013500*-----------------------------------------------------------
013600 77  WS-SW-MAESTRO            PIC X        VALUE 'N'.
013700     88  WS-MAESTRO-VAZIO                  VALUE 'V'.
013800     88  WS-MAESTRO-COM-DATOS               VALUE 'D'.
013900     88  WS-MAESTRO-EM-ERRO                VALUE 'E'.
014000
014100*-----------------------------------------------------------
014200*    WS-SW-RECARGA-FORZADA - ESPEJO EN NIVEL 88 DEL SWITCH
014300*    UPSI-2 DEL JCL (VER SIS-0741 Y SIS-0824 MAS ARRIBA).
014400*    CUANDO OPERACIONES PRENDE EL UPSI-2, EL MAESTRO SE
014500*    RECARGA AUNQUE YA TENGA DATOS - USAR SOLO EN AMBIENTE
014600*    DE PRUEBAS, NUNCA EN PRODUCCION.
014700*-----------------------------------------------------------
014800 77  WS-SW-RECARGA-FORZADA    PIC X        VALUE 'N'.
014900     88  WS-SW-FORZAR-RECARGA          VALUE 'Y'.
015000     88  WS-SW-NO-FORZAR-RECARGA       VALUE 'N'.
015100
015200*----------- ACUMULADORES ---------------------------------------
015300*    CONTADORES DE REGISTROS EFECTIVAMENTE GRABADOS, PARA EL
015400*    RESUMEN DE SYSOUT DE 9999-FINAL-I (SIS-0690). SE LLEVAN
015500*    EN COMP POR SER CAMPOS DE TRABAJO, Y SE EDITAN A LOS
015600*    CAMPOS -IMP SOLO AL FINAL, PARA EL DISPLAY.
015700*-----------------------------------------------------------
015800 77  WS-USU-CARGADOS          PIC 9(03) COMP VALUE ZERO.
015900 77  WS-SDO-CARGADOS          PIC 9(03) COMP VALUE ZERO.
016000 77  WS-USU-CARGADOS-IMP      PIC ZZ9.
016100 77  WS-SDO-CARGADOS-IMP      PIC ZZ9.
016200
016300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016400
016500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016600 PROCEDURE DIVISION.
016700
016800*-----------------------------------------------------------
016900*    MAIN-PROGRAM-I - PARRAFO PRINCIPAL. VERIFICA EL ESTADO
017000*    DEL MAESTRO, CARGA SOLO SI HACE FALTA (VACIO O RECARGA
017100*    FORZADA POR UPSI-2) Y SIEMPRE IMPRIME EL RESUMEN FINAL,
017200*    HAYA CARGADO O NO.
017300*-----------------------------------------------------------
017400 MAIN-PROGRAM-I.
017500
017600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
017700
017800*    SOLO SE ENTRA A CARGAR SI EL MAESTRO ESTA VACIO O SI
017900*    OPERACIONES FORZO LA RECARGA CON EL UPSI-2 (SIS-0741).
018000     IF WS-MAESTRO-VAZIO OR WS-SW-FORZAR-RECARGA
018100        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018200     END-IF.
018300
018400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018500
018600 MAIN-PROGRAM-F. GOBACK.
018700
018800
018900*-----------------------------------------------------------
019000*    1000-INICIO-I - VERIFICA SI EL MAESTRO DE USUARIOS
019100*    YA TIENE REGISTROS. SI EL OPEN FALLA PORQUE EL
019200*    ARCHIVO TODAVIA NO EXISTE (FS-USUARIO = '35') SE
019300*    CONSIDERA VACIO Y SE PROCEDE A LA CARGA.
019400*
019500*    NOTA (SIS-0301): LOS MENSAJES DE ERROR DE OPEN SE
019600*    AMPLIARON PARA INCLUIR EL FILE STATUS COMPLETO, YA QUE
019700*    UN '35' SOLO ES NORMAL EN LA PRIMERA CORRIDA DE UN
019800*    AMBIENTE NUEVO; CUALQUIER OTRO CODIGO ES UN ERROR REAL
019900*    DE JCL/DATASET QUE OPERACIONES DEBE REVISAR.
020000*-----------------------------------------------------------
020100 1000-INICIO-I.
020200
020300     MOVE 1 TO WS-USU-RRN.
020400     OPEN INPUT USUARIO-MAESTRO.
020500
020600*    SE LEE EL PRIMER REGISTRO (RRN=1) SOLO PARA DETECTAR SI
020700*    EL MAESTRO TIENE CONTENIDO; NO SE USA ESE REGISTRO PARA
020800*    NADA MAS.
020900     EVALUATE FS-USUARIO
021000        WHEN '00'
021010*          EL OPEN ENCONTRO EL DATASET YA CREADO; SE LEE EL
021020*          PRIMER REGISTRO PARA SABER SI TIENE CONTENIDO O
021030*          SI ES UN DATASET RECIEN DEFINIDO Y VACIO.
021100           READ USUARIO-MAESTRO
021200           IF FS-USUARIO = '00'
021300              SET WS-MAESTRO-COM-DATOS TO TRUE
021400           ELSE
021500              SET WS-MAESTRO-VAZIO TO TRUE
021600           END-IF
021700           CLOSE USUARIO-MAESTRO
021800        WHEN '35'
021810*          '35' = EL DATASET TODAVIA NO EXISTE (AMBIENTE
021820*          NUEVO). ESTO ES NORMAL Y NO ES UN ERROR.
021900           SET WS-MAESTRO-VAZIO TO TRUE
022000        WHEN OTHER
022010*          CUALQUIER OTRO FILE STATUS ES UN ERROR REAL DE
022020*          JCL O DE DEFINICION DEL DATASET (SIS-0301).
022100           DISPLAY '* ERROR EN OPEN USUARIO-MAESTRO = '
022200                                             FS-USUARIO
022300           MOVE 9999 TO RETURN-CODE
022400           SET WS-MAESTRO-EM-ERRO TO TRUE
022500     END-EVALUATE.
022600
022700 1000-INICIO-F. EXIT.
022800
022900
023000*-----------------------------------------------------------
023100*    2000-PROCESO-I - ABRE AMBOS MAESTROS EN SALIDA Y
023200*    GRABA LOS 3 REGISTROS DE ARRANQUE (2 USUARIOS COMUM,
023300*    1 USUARIO LOJISTA, CON SUS SALDOS INICIALES).
023400*
023500*    NOTA (SIS-0114): SI FALLA EL OPEN DE SALDOS DESPUES DE
023600*    HABER ABIERTO USUARIOS EXITOSAMENTE, SE CIERRA
023700*    USUARIO-MAESTRO ANTES DE ABORTAR, PARA NO DEJAR EL
023800*    DATASET ABIERTO AL FINALIZAR EL PASO DE JCL.
023900*-----------------------------------------------------------
024000 2000-PROCESO-I.
024100
024110*    SE ABRE EL MAESTRO DE USUARIOS EN SALIDA (OUTPUT) PORQUE
024120*    EN ESTE PUNTO SE SABE QUE ESTA VACIO O QUE SE QUIERE
024130*    RECARGAR DESDE CERO; NO SE USA EXTEND EN ESTE PROGRAMA.
024200     OPEN OUTPUT USUARIO-MAESTRO.
024300     IF FS-USUARIO NOT = '00'
024400        DISPLAY '* ERROR EN OPEN SALIDA USUARIOS = '
024500                                          FS-USUARIO
024600        MOVE 9999 TO RETURN-CODE
024700        SET WS-MAESTRO-EM-ERRO TO TRUE
024800     END-IF.
024900
024910*    IDEM PARA EL MAESTRO DE SALDOS - AMBOS MAESTROS SE
024920*    RECREAN JUNTOS, NUNCA UNO SIN EL OTRO.
025000     OPEN OUTPUT SALDO-MAESTRO.
025100     IF FS-SALDO NOT = '00'
025200        DISPLAY '* ERROR EN OPEN SALIDA SALDOS = '
025300                                          FS-SALDO
025400        MOVE 9999 TO RETURN-CODE
025500        SET WS-MAESTRO-EM-ERRO TO TRUE
025600        CLOSE USUARIO-MAESTRO
025700     END-IF.
025800
025900*    LOS TRES REGISTROS DE ARRANQUE SE GRABAN EN ORDEN FIJO
026000*    (JOAO, MARIA, LOJA) PARA QUE EL RRN COINCIDA SIEMPRE
026100*    CON EL MISMO USU-ID/SDO-USU-ID EN CUALQUIER AMBIENTE.
026200     IF NOT WS-MAESTRO-EM-ERRO
026300        PERFORM 2010-CARGAR-JOAO-I  THRU 2010-CARGAR-JOAO-F
026400        PERFORM 2020-CARGAR-MARIA-I THRU 2020-CARGAR-MARIA-F
026500        PERFORM 2030-CARGAR-LOJA-I  THRU 2030-CARGAR-LOJA-F
026600        CLOSE USUARIO-MAESTRO
026700        CLOSE SALDO-MAESTRO
026800     END-IF.
026900
027000 2000-PROCESO-F. EXIT.
027100
027200
027300*-----------------------------------------------------------
027400*    2010-CARGAR-JOAO-I - USUARIO 1, COMUM, SALDO 1000,00
027500*
027600*    USUARIO DE PRUEBA "PAGADOR TIPICO": PERSONA FISICA,
027700*    SALDO INICIAL HOLGADO PARA QUE LOS CASOS DE PRUEBA DE
027800*    TRFTRANS TENGAN MARGEN PARA VARIAS TRANSFERENCIAS SIN
027900*    DISPARAR LA REGLA DE SALDO INSUFICIENTE.
028000*-----------------------------------------------------------
028100 2010-CARGAR-JOAO-I.
028200
028300     MOVE 1                      TO USU-ID  WS-USU-RRN.
028400     MOVE 'JOAO SILVA'           TO USU-NOMBRE.
028500     MOVE 12345678901            TO USU-CPF.
028600     MOVE 'JOAO@EMAIL.COM'       TO USU-EMAIL.
028700     MOVE '12345678901'          TO USU-SENHA.
028800     SET  USU-TIPO-COMUM         TO TRUE.
028900     SET  USU-ACTIVO             TO TRUE.
029000     WRITE USU-REGISTRO.
029050*    SI LA GRABACION FALLA SE DEJA CONSTANCIA POR SYSOUT PERO
029060*    NO SE ABORTA EL PROGRAMA - LOS OTROS DOS USUARIOS SE
029070*    INTENTAN GRABAR IGUAL, PARA NO DEJAR LA CARGA A MEDIAS.
029100     IF FS-USUARIO = '00'
029200        ADD 1 TO WS-USU-CARGADOS
029300     ELSE
029400        DISPLAY '* ERROR EN WRITE USUARIO 1 = ' FS-USUARIO
029500     END-IF.
029600
029700     MOVE 1                      TO SDO-ID  WS-SDO-RRN.
029800     MOVE 1                      TO SDO-USU-ID.
029900     MOVE 1000.00                TO SDO-VALOR.
030000     SET  SDO-ACTIVO             TO TRUE.
030100     WRITE SDO-REGISTRO.
030150*    EL SALDO SE GRABA CON SU PROPIO RRN, IGUAL AL USU-ID DEL
030160*    TITULAR, PARA PODER LOCALIZARLO DESDE TRFTRANS SIN
030170*    NECESITAR UN INDICE POR APARTE.
030200     IF FS-SALDO = '00'
030300        ADD 1 TO WS-SDO-CARGADOS
030400     ELSE
030500        DISPLAY '* ERROR EN WRITE SALDO 1 = ' FS-SALDO
030600     END-IF.
030700
030800 2010-CARGAR-JOAO-F. EXIT.
030900
031000
031100*-----------------------------------------------------------
031200*    2020-CARGAR-MARIA-I - USUARIO 2, COMUM, SALDO 500,00
031300*
031400*    SEGUNDO USUARIO PERSONA FISICA, PENSADO COMO
031500*    "RECEBEDOR TIPICO" EN LOS CASOS DE PRUEBA, CON UN
031600*    SALDO MENOR AL DE JOAO PARA PODER PROBAR TAMBIEN
031700*    TRANSFERENCIAS EN SENTIDO INVERSO.
031800*-----------------------------------------------------------
031900 2020-CARGAR-MARIA-I.
032000
032100     MOVE 2                      TO USU-ID  WS-USU-RRN.
032200     MOVE 'MARIA SANTOS'         TO USU-NOMBRE.
032300     MOVE 98765432109            TO USU-CPF.
032400     MOVE 'MARIA@EMAIL.COM'      TO USU-EMAIL.
032500     MOVE '98765432109'          TO USU-SENHA.
032600     SET  USU-TIPO-COMUM         TO TRUE.
032700     SET  USU-ACTIVO             TO TRUE.
032800     WRITE USU-REGISTRO.
032850*    MISMO PATRON DE GRABACION Y CONTROL DE FS-USUARIO QUE EL
032860*    USUARIO 1 - VER NOTA EN 2010-CARGAR-JOAO-I.
032900     IF FS-USUARIO = '00'
033000        ADD 1 TO WS-USU-CARGADOS
033100     ELSE
033200        DISPLAY '* ERROR EN WRITE USUARIO 2 = ' FS-USUARIO
033300     END-IF.
033400
033500     MOVE 2                      TO SDO-ID  WS-SDO-RRN.
033600     MOVE 2                      TO SDO-USU-ID.
033700     MOVE 500.00                 TO SDO-VALOR.
033800     SET  SDO-ACTIVO             TO TRUE.
033900     WRITE SDO-REGISTRO.
033950*    IDEM NOTA DE 2010-CARGAR-JOAO-I SOBRE EL RRN DEL SALDO.
034000     IF FS-SALDO = '00'
034100        ADD 1 TO WS-SDO-CARGADOS
034200     ELSE
034300        DISPLAY '* ERROR EN WRITE SALDO 2 = ' FS-SALDO
034400     END-IF.
034500
034600 2020-CARGAR-MARIA-F. EXIT.
034700
034800
034900*-----------------------------------------------------------
035000*    2030-CARGAR-LOJA-I - USUARIO 3, LOJISTA, SALDO 0,00
035100*    LOS LOJISTAS SOLO RECIBEN, NUNCA PAGAN (REGLA 3 DE
035200*    TRFTRANS), POR ESO ARRANCAN SIEMPRE EN CERO.
035300*
035400*    EL DOCUMENTO DE LOJA ES UN CNPJ DE 14 DIGITOS, POR ESO
035500*    SE GRABA A TRAVES DE LA REDEFINICION USU-CNPJ-R Y NO
035600*    DE USU-CPF (QUE ES DE 11 DIGITOS, PARA PERSONA FISICA).
035700*    VER CPUSUARI PARA EL DETALLE DE AMBAS REDEFINICIONES.
035800*-----------------------------------------------------------
035900 2030-CARGAR-LOJA-I.
036000
036100     MOVE 3                      TO USU-ID  WS-USU-RRN.
036200     MOVE 'LOJA DO JOAO'         TO USU-NOMBRE.
036300     MOVE 12345678000195         TO USU-CNPJ-R.
036400     MOVE 'LOJA@EMAIL.COM'       TO USU-EMAIL.
036500     MOVE '12345678000195'       TO USU-SENHA.
036600     SET  USU-TIPO-LOJISTA       TO TRUE.
036700     SET  USU-ACTIVO             TO TRUE.
036800     WRITE USU-REGISTRO.
036850*    MISMO PATRON DE GRABACION QUE LOS USUARIOS 1 Y 2, SOLO
036860*    QUE AQUI EL TIPO ES LOJISTA EN LUGAR DE COMUM.
036900     IF FS-USUARIO = '00'
037000        ADD 1 TO WS-USU-CARGADOS
037100     ELSE
037200        DISPLAY '* ERROR EN WRITE USUARIO 3 = ' FS-USUARIO
037300     END-IF.
037400
037500     MOVE 3                      TO SDO-ID  WS-SDO-RRN.
037600     MOVE 3                      TO SDO-USU-ID.
037700     MOVE 0.00                   TO SDO-VALOR.
037800     SET  SDO-ACTIVO             TO TRUE.
037900     WRITE SDO-REGISTRO.
037950*    EL SALDO DE LOJA ARRANCA EN CERO (VER BANNER ARRIBA) -
037960*    NO HAY NADA ESPECIAL EN SU GRABACION.
038000     IF FS-SALDO = '00'
038100        ADD 1 TO WS-SDO-CARGADOS
038200     ELSE
038300        DISPLAY '* ERROR EN WRITE SALDO 3 = ' FS-SALDO
038400     END-IF.
038500
038600 2030-CARGAR-LOJA-F. EXIT.
038700
038800
038900*-----------------------------------------------------------
039000*    9999-FINAL-I - RESUMEN DE SYSOUT (SIS-0690). INFORMA
039100*    SI EL MAESTRO YA TENIA DATOS (NO SE HIZO NADA), SI
039200*    HUBO ERRORES DE APERTURA, O CUANTOS REGISTROS SE
039300*    GRABARON EFECTIVAMENTE EN CADA MAESTRO.
039400*-----------------------------------------------------------
039500 9999-FINAL-I.
039600
039700     MOVE WS-USU-CARGADOS TO WS-USU-CARGADOS-IMP.
039800     MOVE WS-SDO-CARGADOS TO WS-SDO-CARGADOS-IMP.
039900
040000     DISPLAY '=============================================='.
040100     IF WS-MAESTRO-COM-DATOS
040200        DISPLAY 'TRFCARGA - MAESTRO DE USUARIOS YA TENIA '
040300                'DATOS - NO SE REALIZO CARGA.'
040400     ELSE
040500        IF WS-MAESTRO-EM-ERRO
040600           DISPLAY 'TRFCARGA - FINALIZO CON ERRORES DE '
040700                   'APERTURA - VER MENSAJES ANTERIORES.'
040800        ELSE
040900           DISPLAY 'TRFCARGA - USUARIOS CARGADOS  : '
041000                                        WS-USU-CARGADOS-IMP
041100           DISPLAY 'TRFCARGA - SALDOS   CARGADOS  : '
041200                                        WS-SDO-CARGADOS-IMP
041300        END-IF
041400     END-IF.
041500     DISPLAY '=============================================='.
041600
041700 9999-FINAL-F. EXIT.
041800
041900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
042000*    NOTAS GENERALES DEL PROGRAMA
042100*    -------------------------------------------------------
042200*    1. TRFCARGA NO RECIBE PARAMETROS DE LINEA DE COMANDO NI
042300*       LINKAGE SECTION - ES UN PROGRAMA STAND-ALONE, CORRIDO
042400*       UNA SOLA VEZ POR UN PASO DE JCL PROPIO.
042500*    2. LOS TRES USUARIOS DE ARRANQUE (JOAO/MARIA/LOJA) SON
042600*       LOS MISMOS EN TODOS LOS AMBIENTES; NO HAY VARIANTE
042700*       POR AMBIENTE NI PARAMETRIZACION DE LOS DATOS DE CARGA.
042800*    3. ESTE PROGRAMA NUNCA ABRE NI TOCA EL ARCHIVO PEDIDOS
042900*       NI EL ARCHIVO TRANSFERENCIAS - ESOS SON EXCLUSIVOS
043000*       DE TRFTRANS (PGM_02-TRFTRANS.CBL).
043100*    4. SI SE NECESITA AGREGAR UN CUARTO USUARIO DE ARRANQUE,
043200*       AGREGAR UN NUEVO PARRAFO 2040-CARGAR-XXX-I SIGUIENDO
043300*       EL MISMO PATRON QUE 2010/2020/2030 Y AGREGAR SU
043400*       PERFORM EN 2000-PROCESO-I.
043500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
