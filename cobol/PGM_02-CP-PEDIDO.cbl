000100****************************************************************
000200*    LAYOUT  ARCHIVO  PEDIDOS DE TRANSFERENCIA (ENTRADA)       *
000300*    KC02914.SIMPLIP.PEDIDO                                    *
000400*    LARGO 80 BYTES, UN PEDIDO POR REGISTRO, SIN ORDEN DE       *
000500*    CLASIFICACION (SE PROCESA EN ORDEN DE LLEGADA)             *
000600****************************************************************
000700 01  PED-REGISTRO.
000800     03  PED-VALOR           PIC S9(08)V9(02) USAGE COMP-3
000900                              VALUE ZEROS.
001000     03  PED-PAGADOR-ID      PIC 9(09)    VALUE ZEROS.
001100     03  PED-RECEBEDOR-ID    PIC 9(09)    VALUE ZEROS.
001200*    CANAL DE ORIGEN DEL PEDIDO. POR AHORA TODOS LOS PEDIDOS
001300*    LLEGAN POR EL MISMO CANAL (APP); SE RESERVA EL CAMPO Y
001400*    LOS VALORES WEB/API PARA CUANDO SE HABILITEN LOS OTROS
001500*    ORIGENES DE CAPTURA.
001600     03  PED-IND-CANAL       PIC X(01)    VALUE 'A'.
001700         88  PED-CANAL-APP                VALUE 'A'.
001800         88  PED-CANAL-WEB                VALUE 'W'.
001900         88  PED-CANAL-API                VALUE 'I'.
002000     03  FILLER              PIC X(55)    VALUE SPACES.
