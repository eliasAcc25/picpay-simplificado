000100****************************************************************
000200*    LAYOUT  ARCHIVO  SALDOS                                   *
000300*    KC02914.SIMPLIP.SALDO                                     *
000400*    LARGO 50 BYTES                                            *
000500*    CLAVE RELATIVA = SDO-USU-ID (RRN DEL MAESTRO), 1 X 1 CON   *
000600*    EL MAESTRO DE USUARIOS                                    *
000700****************************************************************
000800 01  SDO-REGISTRO.
000900     03  SDO-CHAVES.
001000         05  SDO-ID          PIC 9(09)    VALUE ZEROS.
001100         05  SDO-USU-ID      PIC 9(09)    VALUE ZEROS.
001200     03  SDO-CHAVE-COMBIN REDEFINES SDO-CHAVES
001300                         PIC 9(18).
001400*    SALDO VIGENTE, 2 DECIMALES, NUNCA NEGATIVO
001500     03  SDO-VALOR           PIC S9(08)V9(02) USAGE COMP-3
001600                              VALUE ZEROS.
001700     03  SDO-IND-ESTADO      PIC X(01)    VALUE 'A'.
001800         88  SDO-ACTIVO                   VALUE 'A'.
001900         88  SDO-BLOQUEADO                VALUE 'B'.
002000     03  FILLER              PIC X(25)    VALUE SPACES.
