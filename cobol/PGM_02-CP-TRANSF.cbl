000100****************************************************************
000200*    LAYOUT  ARCHIVO  TRANSFERENCIAS (SALIDA)                  *
000300*    KC02914.SIMPLIP.TRANSFER                                  *
000400*    LARGO 129 BYTES                                           *
000500*    UN REGISTRO POR PEDIDO PROCESADO, AUTORIZADO O RECHAZADO  *
000600****************************************************************
000700 01  TRF-REGISTRO.
000800     03  TRF-ID              PIC 9(09)    VALUE ZEROS.
000900*    IMPORTE TRANSFERIDO, 2 DECIMALES, MINIMO 0,01
001000     03  TRF-VALOR           PIC S9(08)V9(02) USAGE COMP-3
001100                              VALUE ZEROS.
001200     03  TRF-PAGADOR-ID      PIC 9(09)    VALUE ZEROS.
001300     03  TRF-RECEBEDOR-ID    PIC 9(09)    VALUE ZEROS.
001400     03  TRF-RESULTADO.
001500*        VALORES POSIBLES TRF-STATUS = PENDENTE, AUTORIZADA,
001600*        REJEITADA, ERRO
001700         05  TRF-STATUS          PIC X(10) VALUE SPACES.
001800             88  TRF-ST-PENDENTE     VALUE 'PENDENTE  '.
001900             88  TRF-ST-AUTORIZADA   VALUE 'AUTORIZADA'.
002000             88  TRF-ST-REJEITADA    VALUE 'REJEITADA '.
002100             88  TRF-ST-ERRO         VALUE 'ERRO      '.
002200         05  TRF-MENSAGEM-ERRO  PIC X(80) VALUE SPACES.
002300     03  TRF-RESULTADO-R REDEFINES TRF-RESULTADO
002400                         PIC X(90).
002500     03  TRF-IND-AUT-EXTERNA PIC X(01)    VALUE 'N'.
002600         88  TRF-AUT-SIM                  VALUE 'Y'.
002700         88  TRF-AUT-NAO                  VALUE 'N'.
002800     03  TRF-IND-NOTIFICADA  PIC X(01)    VALUE 'N'.
002900         88  TRF-NOTIF-SIM                VALUE 'Y'.
003000         88  TRF-NOTIF-NAO                VALUE 'N'.
003100     03  FILLER              PIC X(04)    VALUE SPACES.
