000100****************************************************************
000200*    LAYOUT  ARCHIVO  USUARIOS                                 *
000300*    KC02914.SIMPLIP.USUARIO                                   *
000400*    LARGO 200 BYTES                                           *
000500*    CLAVE RELATIVA = USU-ID (RRN DEL MAESTRO)                 *
000600****************************************************************
000700 01  USU-REGISTRO.
000800     03  USU-ID              PIC 9(09)    VALUE ZEROS.
000900     03  USU-NOMBRE          PIC X(60)    VALUE SPACES.
001000*    DOCUMENTO UNICO DEL USUARIO: CPF (11 DIG) O CNPJ (14 DIG)
001100     03  USU-CPF-CNPJ        PIC X(14)    VALUE SPACES.
001200     03  USU-CPF-CNPJ-R REDEFINES USU-CPF-CNPJ.
001300         05  USU-CPF         PIC 9(11).
001400         05  FILLER          PIC X(03).
001500     03  USU-CNPJ-R  REDEFINES USU-CPF-CNPJ
001600                         PIC 9(14).
001700     03  USU-EMAIL           PIC X(60)    VALUE SPACES.
001800*    CONTRASENA TAL CUAL LLEGA DEL ALTA (SIN CIFRAR EN ORIGEN)
001900     03  USU-SENHA           PIC X(30)    VALUE SPACES.
002000*    VALORES POSIBLES USU-TIPO = COMUM, LOJISTA
002100     03  USU-TIPO            PIC X(07)    VALUE SPACES.
002200         88  USU-TIPO-COMUM             VALUE 'COMUM  '.
002300         88  USU-TIPO-LOJISTA           VALUE 'LOJISTA'.
002400     03  USU-IND-ESTADO      PIC X(01)    VALUE 'A'.
002500         88  USU-ACTIVO                   VALUE 'A'.
002600         88  USU-INACTIVO                 VALUE 'I'.
002700     03  FILLER              PIC X(19)    VALUE SPACES.
