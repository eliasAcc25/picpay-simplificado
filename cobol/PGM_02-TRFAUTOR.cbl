000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFAUTOR.
000300 AUTHOR. M. TOLEDO.
000400 INSTALLATION. GCIA DE SISTEMAS - BANCO ANDINO S.A.
000500 DATE-WRITTEN. 21/11/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800
000900****************************************************************
001000*    TRFAUTOR  -  AUTORIZADOR EXTERNO DE TRANSFERENCIAS        *
001100*    =====================================================     *
001200*    SUBPROGRAMA INVOCADO POR CALL DINAMICO DESDE TRFTRANS      *
001300*    PARA OBTENER LA AUTORIZACION DEL SERVICIO EXTERNO ANTES   *
001400*    DE MOVER FONDOS (REGLA 7). MIENTRAS EL CONVENIO CON EL    *
001500*    AUTORIZADOR EXTERNO NO ESTA FIRMADO SE SIMULA UNA          *
001600*    RESPUESTA SIEMPRE AFIRMATIVA, PERO LA DECISION QUEDA      *
001700*    EXPLICITA EN EL SWITCH UPSI-0 PARA QUE OPERACIONES PUEDA  *
001800*    FORZAR EL RECHAZO EN UNA CORRIDA DE PRUEBA SIN TOCAR      *
001900*    CODIGO.                                                   *
002000****************************************************************
002100*    HISTORIAL DE MODIFICACIONES
002200*    ---------------------------
002300*    21/11/90  M.T.   SIS-0235  VERSION INICIAL - SIMULA
002400*                               AUTORIZACION SIEMPRE POSITIVA.
002500*    14/04/93  M.T.   SIS-0319  SE AGREGA EL SWITCH UPSI-0
002600*                               PARA FORZAR RECHAZO EN PRUEBAS.
002700*    02/12/96  J.P.   SIS-0511  SE VALIDA QUE EL IMPORTE
002800*                               RECIBIDO SEA MAYOR A CERO
002900*                               ANTES DE CONSULTAR EL SWITCH.
003000*    30/06/98  C.V.   Y2K-014   REVISION Y2K: SIN FECHAS EN
003100*                               ESTE MODULO, SIN CAMBIOS.
003150*    23/05/00  J.P.   SIS-0561  SE AGREGAN CONTADORES DE
003160*                               CHAMADAS/AUTORIZADAS/RECHAZADAS
003170*                               (PERSISTEN ENTRE CALLS DENTRO DE
003180*                               LA MISMA CORRIDA) AL TRACE FINAL.
003185*    11/09/07  R.A.   SIS-0824  EL SPECIAL-NAMES TENIA EL UPSI-0
003186*                               APUNTANDO A UN DATO PIC X COMUN;
003187*                               NO COMPILABA. SE PASA WS-SW-...
003188*                               A CONDICIONES DE NIVEL 88 SOBRE
003189*                               WS-SW-RECHAZO-FORZADO.
003200****************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS WS-SW-FORZAR-RECHAZO
003900            OFF STATUS IS WS-SW-NO-FORZAR-RECHAZO.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*=======================*
005000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005100
005200 77  WS-SW-RECHAZO-FORZADO    PIC X        VALUE 'N'.
005250     88  WS-SW-FORZAR-RECHAZO          VALUE 'Y'.
005280     88  WS-SW-NO-FORZAR-RECHAZO       VALUE 'N'.
005350
005360*----------- CONTADORES DE CHAMADAS (PERSISTEN ENTRE CALLS) -----
005370 01  WS-ESTATISTICA.
005380     03  WS-QTD-CHAMADAS     PIC 9(07) COMP VALUE ZERO.
005390     03  WS-QTD-AUTORIZADAS  PIC 9(07) COMP VALUE ZERO.
005395     03  WS-QTD-RECHAZADAS   PIC 9(07) COMP VALUE ZERO.
005396     03  FILLER              PIC X(02)    VALUE SPACES.
005397 01  WS-ESTATISTICA-R REDEFINES WS-ESTATISTICA
005398                         PIC X(14).
005399
005400 77  WS-QTD-CHAMADAS-IMP     PIC ZZZ,ZZ9.
005500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
005600
005700*-----------------------------------------------------------
005800 LINKAGE SECTION.
005900*================*
006000 01  LK-PEDIDO-AUTORIZACAO.
006100     03  LK-VALOR            PIC S9(08)V9(02) COMP-3.
006150     03  LK-CHAVES.
006160         05  LK-PAGADOR-ID       PIC 9(09).
006170         05  LK-RECEBEDOR-ID     PIC 9(09).
006175     03  LK-CHAVE-COMBIN REDEFINES LK-CHAVES
006176                         PIC 9(18).
006180     03  LK-IND-AUTORIZADO   PIC X(01).
006500         88  LK-AUTORIZADO               VALUE 'S'.
006600         88  LK-NAO-AUTORIZADO           VALUE 'N'.
006620     03  FILLER              PIC X(01).
006650 01  LK-PEDIDO-AUTORIZACAO-R REDEFINES LK-PEDIDO-AUTORIZACAO
006660                         PIC X(20).
006700
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 PROCEDURE DIVISION USING LK-PEDIDO-AUTORIZACAO.
007000
007100 MAIN-PROGRAM-I.
007200
007300     MOVE ZEROS TO RETURN-CODE.
007400     SET LK-NAO-AUTORIZADO TO TRUE.
007450     ADD 1 TO WS-QTD-CHAMADAS.
007500
007600     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
007700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
007800     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
007900
008000 MAIN-PROGRAM-F. GOBACK.
008100
008200
008300*-----------------------------------------------------------
008400*    1000-INICIO-I - EL SERVICIO EXTERNO SIMULADO SOLO
008500*    RECHAZA IMPORTES QUE NO SEAN ESTRICTAMENTE POSITIVOS.
008600*-----------------------------------------------------------
008700 1000-INICIO-I.
008800
008900     IF LK-VALOR NOT GREATER THAN ZERO
009000        MOVE 05 TO RETURN-CODE
009100     END-IF.
009200
009300 1000-INICIO-F. EXIT.
009400
009500
009600*-----------------------------------------------------------
009700*    2000-PROCESO-I - DECISION DE AUTORIZACION. MIENTRAS EL
009800*    CONVENIO CON LA RED EXTERNA NO ESTE EN PRODUCCION SE
009900*    AUTORIZA SIEMPRE, SALVO QUE EL OPERADOR HAYA ENCENDIDO
010000*    EL SWITCH UPSI-0 PARA FORZAR EL CAMINO DE RECHAZO EN
010100*    UNA CORRIDA DE PRUEBA.
010200*-----------------------------------------------------------
010300 2000-PROCESO-I.
010400
010500     IF RETURN-CODE = ZEROS
010600        IF WS-SW-FORZAR-RECHAZO
010700           SET LK-NAO-AUTORIZADO TO TRUE
010800        ELSE
010900           SET LK-AUTORIZADO TO TRUE
011000        END-IF
011100     END-IF.
011200
011300 2000-PROCESO-F. EXIT.
011400
011500
011600*-----------------------------------------------------------
011700 9999-FINAL-I.
011800
011900     IF LK-AUTORIZADO
011910        ADD 1 TO WS-QTD-AUTORIZADAS
012000        DISPLAY 'TRFAUTOR - AUTORIZADA  PAGADOR: '
012100                 LK-PAGADOR-ID ' RECEBEDOR: ' LK-RECEBEDOR-ID
012200     ELSE
012210        ADD 1 TO WS-QTD-RECHAZADAS
012300        DISPLAY 'TRFAUTOR - RECHAZADA   PAGADOR: '
012400                 LK-PAGADOR-ID ' RECEBEDOR: ' LK-RECEBEDOR-ID
012500     END-IF.
012510
012520     MOVE WS-QTD-CHAMADAS TO WS-QTD-CHAMADAS-IMP.
012530     DISPLAY 'TRFAUTOR - CHAMADA N. ' WS-QTD-CHAMADAS-IMP.
012600
012700 9999-FINAL-F. EXIT.
