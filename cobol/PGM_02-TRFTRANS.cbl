000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TRFTRANS.
000030 AUTHOR. J. PRIETO.
000040 INSTALLATION. GCIA DE SISTEMAS - BANCO ANDINO S.A.
000050 DATE-WRITTEN. 08/06/1991.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000080
000090****************************************************************
000100*    TRFTRANS  -  PROCESO BATCH DE TRANSFERENCIAS              *
000110*    ================================================          *
000120*    SISTEMA   : SIMPLIP - TRANSFERENCIAS ENTRE CUENTAS        *
000130*    PROPOSITO : PROCESA EL ARCHIVO DE PEDIDOS DE               *
000140*    TRANSFERENCIA, UNO POR UNO Y EN ORDEN DE LLEGADA:          *
000150*    - VALIDA QUE EL IMPORTE PEDIDO SEA POSITIVO.               *
000160*    - VALIDA EXISTENCIA DE PAGADOR Y RECEBEDOR.                 *
000170*    - VALIDA QUE EL PAGADOR NO SEA LOJISTA.                    *
000180*    - VALIDA QUE PAGADOR Y RECEBEDOR NO SEAN LA MISMA          *
000190*      PERSONA.                                                 *
000200*    - VALIDA SALDO SUFICIENTE DEL PAGADOR.                     *
000210*    - CONSULTA AL AUTORIZADOR EXTERNO (TRFAUTOR).              *
000220*    - SI TODO ES CORRECTO, DEBITA AL PAGADOR, ACREDITA AL      *
000230*      RECEBEDOR Y GRABA LA TRANSFERENCIA COMO AUTORIZADA.      *
000240*    - SI ALGUNA VALIDACION FALLA NO TOCA NINGUN SALDO Y        *
000250*      GRABA LA TRANSFERENCIA COMO RECHAZADA, CON EL MOTIVO,    *
000260*      PARA AUDITORIA.                                          *
000270*    - AL FINALIZAR EMITE UN RESUMEN DE CONTROL POR SYSOUT.     *
000280****************************************************************
000290*    ENTRADAS   : PEDIDOS (UN PEDIDO DE TRANSFERENCIA POR      *
000300*                 REGISTRO, SIN ORDEN DE CLASIFICACION);        *
000310*                 USUARIO-MAESTRO Y SALDO-MAESTRO EN CONSULTA/  *
000320*                 ACTUALIZACION.                                *
000330*    SALIDAS    : TRANSFERENCIAS (UN REGISTRO POR PEDIDO        *
000340*                 PROCESADO, AUTORIZADO O RECHAZADO); SALDO-    *
000350*                 MAESTRO ACTUALIZADO; RESUMEN POR SYSOUT.      *
000360*    LLAMADO POR: JCL DEL BATCH NOCTURNO DE SIMPLIP, DESPUES    *
000370*                 DE TRFCARGA SI ES LA PRIMERA CORRIDA.         *
000380*    LLAMA A    : TRFAUTOR (PGM_02-TRFAUTOR.CBL), POR CALL      *
000390*                 DINAMICO, UNA VEZ POR PEDIDO NO RECHAZADO     *
000400*                 HASTA ESE PUNTO.                              *
000410****************************************************************
000420*    HISTORIAL DE MODIFICACIONES
000430*    ---------------------------
000440*    08/06/91  J.P.   SIS-0251  VERSION INICIAL. VALIDACIONES
000450*                               DE PAGADOR/RECEBEDOR Y SALDO.
000460*    14/01/92  J.P.   SIS-0268  SE AGREGA EL CORTE DE REGLA
000470*                               LOJISTA-NO-PAGA (PAGADOR
000480*                               PODE TRANSFERIR).
000490*    30/07/93  M.T.   SIS-0327  SE INCORPORA EL LLAMADO AL
000500*                               AUTORIZADOR EXTERNO (TRFAUTOR)
000510*                               ANTES DE MOVER FONDOS.
000520*    11/03/94  M.T.   SIS-0352  CORRECCION: EL SALDO DEL
000530*                               PAGADOR SE PERDIA AL LEER EL
000540*                               SALDO DEL RECEBEDOR; AHORA SE
000550*                               GUARDA EN AREA DE TRABAJO
000560*                               ANTES DE LA SEGUNDA LECTURA.
000570*    02/09/95  J.P.   SIS-0401  SE GRABA TAMBIEN LA
000580*                               TRANSFERENCIA RECHAZADA, PARA
000590*                               AUDITORIA (ANTES SOLO SE
000600*                               GRABABAN LAS AUTORIZADAS).
000610*    19/06/97  C.V.   SIS-0477  SE AGREGAN CONTADORES DE
000620*                               RECHAZO POR MOTIVO AL RESUMEN
000630*                               FINAL.
000640*    30/06/98  C.V.   Y2K-014   REVISION Y2K: ESTE PROGRAMA NO
000650*                               MANEJA FECHAS DE 2 DIGITOS,
000660*                               SE DEJA CONSTANCIA EN BITACORA.
000670*    21/02/99  C.V.   Y2K-014   CIERRE DEL CASO Y2K PARA ESTE
000680*                               MODULO - SIN CAMBIOS DE CODIGO.
000690*    04/11/02  R.A.   SIS-0703  SE AGREGA EL SWITCH UPSI-1
000700*                               PARA SUPRIMIR LOS MENSAJES DE
000710*                               NOTIFICACION EN CORRIDAS
000720*                               SILENCIOSAS DE FIN DE SEMANA.
000730*    17/05/06  R.A.   SIS-0788  SE AGREGA EL ACUMULADOR DE
000740*                               IMPORTE TOTAL AUTORIZADO AL
000750*                               RESUMEN FINAL.
000760*    11/09/07  R.A.   SIS-0824  EL SPECIAL-NAMES TENIA EL UPSI-1
000770*                               APUNTANDO A DOS DATOS PIC X
000780*                               SEPARADOS; NO COMPILABA. SE PASA
000790*                               A CONDICIONES DE NIVEL 88 SOBRE
000800*                               WS-SW-NOTIF-MODO. TAMBIEN SE
000810*                               CORRIGE EL PICTURE DEL RESUMEN
000820*                               FINAL (VER MAS ABAJO).
000830*    03/12/07  R.A.   SIS-0839  EL RECHAZO DE UN PEDIDO COM
000840*                               VALOR NAO POSITIVO QUEDABA
000850*                               MEZCLADO COM O RECHAZO DO
000860*                               AUTORIZADOR EXTERNO (NO TINHA
000870*                               MOTIVO PROPRIO NO RESUMO). SE
000880*                               AGREGA O PARAGRAFO
000890*                               2015-VERIF-VALOR-I, ANTES DA
000900*                               VERIFICACAO DO PAGADOR, COM SEU
000910*                               PROPRIO CONTADOR WS-REJ-VALOR-
000920*                               INVALIDO.
000930*    20/12/07  R.A.   SIS-0852  SE AMPLIA LA DOCUMENTACION
000940*                               INTERNA DEL PROGRAMA (BANNERS
000950*                               DE PARRAFO Y COMENTARIOS DE
000960*                               LINEA) CONFORME AL ESTANDAR DE
000970*                               COMENTARIOS DEL AREA, SIN
000980*                               CAMBIOS DE LOGICA.
000990****************************************************************
001000
001010*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001020 ENVIRONMENT DIVISION.
001030 CONFIGURATION SECTION.
001040*-----------------------------------------------------------
001050*    SPECIAL-NAMES - EL SWITCH UPSI-1 DEL PANEL DE CONTROL
001060*    DE JCL LE PERMITE A OPERACIONES SUPRIMIR LAS NOTIFICA-
001070*    CIONES POR PANTALLA EN LAS CORRIDAS SILENCIOSAS DE FIN
001080*    DE SEMANA (VER SIS-0703), SIN DEJAR DE MARCAR EL
001090*    INDICADOR TRF-IND-NOTIFICADA EN EL REGISTRO GRABADO.
001100*-----------------------------------------------------------
001110 SPECIAL-NAMES.
001120     UPSI-1 ON  STATUS IS WS-SW-SUPRIMIR-NOTIF
001130            OFF STATUS IS WS-SW-MOSTRAR-NOTIF.
001140
001150 INPUT-OUTPUT SECTION.
001160 FILE-CONTROL.
001170*-----------------------------------------------------------
001180*    PEDIDOS Y TRANSFERENCIAS SON SECUENCIALES, SIN CLAVE.
001190*    USUARIO-MAESTRO Y SALDO-MAESTRO SON RELATIVOS, CON EL
001200*    RRN IGUAL AL USU-ID/SDO-USU-ID DEL TITULAR (MISMA
001210*    CONVENCION QUE EN TRFCARGA, QUE LOS CREA).
001220*-----------------------------------------------------------
001230
001240     SELECT PEDIDOS ASSIGN TO DDPEDIDO
001250     FILE STATUS IS FS-PEDIDOS.
001260
001270     SELECT TRANSFERENCIAS ASSIGN TO DDTRANSF
001280     FILE STATUS IS FS-TRANSF.
001290
001300     SELECT USUARIO-MAESTRO ASSIGN TO DDUSUMAE
001310     ORGANIZATION IS RELATIVE
001320     ACCESS MODE IS RANDOM
001330     RELATIVE KEY IS WS-USU-RRN
001340     FILE STATUS IS FS-USUARIO.
001350
001360     SELECT SALDO-MAESTRO ASSIGN TO DDSDOMAE
001370     ORGANIZATION IS RELATIVE
001380     ACCESS MODE IS RANDOM
001390     RELATIVE KEY IS WS-SDO-RRN
001400     FILE STATUS IS FS-SALDO.
001410
001420*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001430 DATA DIVISION.
001440 FILE SECTION.
001450
001460*-----------------------------------------------------------
001470*    FD PEDIDOS - ARCHIVO DE ENTRADA, UN PEDIDO POR REGISTRO,
001480*    SE PROCESA EN ORDEN DE LLEGADA (SIN SORT PREVIO).
001490*-----------------------------------------------------------
001500 FD  PEDIDOS
001510     BLOCK CONTAINS 0 RECORDS
001520     RECORDING MODE IS F.
001530*//// COPY ///////////////////////////////////////////////////
001540     COPY CPPEDIDO.
001550*//////////////////////////////////////////////////////////////
001560
001570*-----------------------------------------------------------
001580*    FD TRANSFERENCIAS - ARCHIVO DE SALIDA, UN REGISTRO POR
001590*    CADA PEDIDO PROCESADO, AUTORIZADO O RECHAZADO (SIS-0401).
001600*-----------------------------------------------------------
001610 FD  TRANSFERENCIAS
001620     BLOCK CONTAINS 0 RECORDS
001630     RECORDING MODE IS F.
001640*//// COPY ///////////////////////////////////////////////////
001650     COPY CPTRANSF.
001660*//////////////////////////////////////////////////////////////
001670
001680*-----------------------------------------------------------
001690*    FD USUARIO-MAESTRO - COMPARTIDO CON TRFCARGA, QUE LO
001700*    CREA. VER CPUSUARI PARA EL LAYOUT COMPLETO.
001710*-----------------------------------------------------------
001720 FD  USUARIO-MAESTRO.
001730*//// COPY ///////////////////////////////////////////////////
001740     COPY CPUSUARI.
001750*//////////////////////////////////////////////////////////////
001760
001770*-----------------------------------------------------------
001780*    FD SALDO-MAESTRO - TAMBIEN COMPARTIDO CON TRFCARGA. SE
001790*    ABRE I-O EN ESTE PROGRAMA PORQUE SE REGRABA (REWRITE)
001800*    EL SALDO DE PAGADOR Y RECEBEDOR EN CADA TRANSFERENCIA
001810*    AUTORIZADA.
001820*-----------------------------------------------------------
001830 FD  SALDO-MAESTRO.
001840*//// COPY ///////////////////////////////////////////////////
001850     COPY CPSALDOS.
001860*//////////////////////////////////////////////////////////////
001870
001880
001890 WORKING-STORAGE SECTION.
001900*=======================*
001910 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001920
001930*----------- ARCHIVOS ------------------------------------------
001940*    UN FILE STATUS DE 2 POSICIONES POR CADA ARCHIVO, EVALUADO
001950*    DESPUES DE CADA OPEN/READ/WRITE/REWRITE/CLOSE, SEGUN EL
001960*    PATRON HABITUAL DE LA CASA.
001970*-----------------------------------------------------------
001980 77  FS-PEDIDOS               PIC XX       VALUE SPACES.
001990 77  FS-TRANSF                PIC XX       VALUE SPACES.
002000 77  FS-USUARIO               PIC XX       VALUE SPACES.
002010 77  FS-SALDO                 PIC XX       VALUE SPACES.
002020
002030*    RELATIVE KEY DE CADA MAESTRO (VER SIS-0352 MAS ABAJO
002040*    SOBRE POR QUE SE NECESITAN AREAS DE TRABAJO ADICIONALES
002050*    PARA EL PAGADOR).
002060 77  WS-USU-RRN               PIC 9(09) COMP VALUE ZERO.
002070 77  WS-SDO-RRN               PIC 9(09) COMP VALUE ZERO.
002080
002090*-----------------------------------------------------------
002100*    WS-STATUS-FIN - INDICA FIN DE ARCHIVO DE PEDIDOS. GOBIERNA
002110*    EL PERFORM...UNTIL DEL PARRAFO PRINCIPAL.
002120*-----------------------------------------------------------
002130 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
002140     88  WS-FIN-LECTURA                    VALUE 'Y'.
002150     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
002160
002170*-----------------------------------------------------------
002180*    WS-SW-REJEITADO - SE PONE A 'S' EN CUALQUIER PARRAFO DE
002190*    VALIDACION (2015 A 2090) TAN PRONTO SE DETECTA UN MOTIVO
002200*    DE RECHAZO; EL RESTO DE LA CADENA DE VALIDACIONES DE
002210*    2000-PROCESO-I SE SALTA CUANDO ESTA EN 'S'.
002220*-----------------------------------------------------------
002230 77  WS-SW-REJEITADO          PIC X        VALUE 'N'.
002240     88  WS-PEDIDO-REJEITADO               VALUE 'S'.
002250     88  WS-PEDIDO-OK                      VALUE 'N'.
002260
002270*-----------------------------------------------------------
002280*    WS-SW-NOTIF-MODO - ESPEJO EN NIVEL 88 DEL SWITCH UPSI-1
002290*    (VER SIS-0703 Y SIS-0824 EN EL HISTORIAL). 'S' = MUESTRA
002300*    LA NOTIFICACION POR PANTALLA (VALOR POR DEFECTO), 'N' =
002310*    CORRIDA SILENCIOSA.
002320*-----------------------------------------------------------
002330 77  WS-SW-NOTIF-MODO         PIC X        VALUE 'S'.
002340     88  WS-SW-SUPRIMIR-NOTIF          VALUE 'N'.
002350     88  WS-SW-MOSTRAR-NOTIF           VALUE 'S'.
002360
002370*----------- AREAS DE TRABAJO DEL PAGADOR ------------------------
002380*    SE GUARDAN PORQUE EL AREA DE USUARIO Y DE SALDO SE
002390*    PISAN AL LEER AL RECEBEDOR (VER SIS-0352).
002400 77  WS-PAG-USU-TIPO          PIC X(07)    VALUE SPACES.
002410 77  WS-PAG-SDO-ID            PIC 9(09) COMP VALUE ZERO.
002420 77  WS-PAG-SDO-RRN           PIC 9(09) COMP VALUE ZERO.
002430 77  WS-PAG-SALDO-VALOR       PIC S9(08)V9(02) USAGE COMP-3
002440                               VALUE ZERO.
002450
002460*----------- CONTROL DEL PEDIDO EN PROCESO -----------------------
002470*    WS-PROX-TRF-ID ES UN CONTADOR SECUENCIAL PROPIO, NO
002480*    VIENE DEL ARCHIVO DE PEDIDOS (QUE NO TRAE IDENTIFICADOR).
002490*    WS-MENSAGEM-REJEICAO SE ARMA EN EL PARRAFO DE VALIDACION
002500*    QUE RECHAZA EL PEDIDO Y SE COPIA A TRF-MENSAGEM-ERRO EN
002510*    2096-GRAVAR-TRANSF-I.
002520 77  WS-PROX-TRF-ID           PIC 9(09) COMP VALUE ZERO.
002530 77  WS-MENSAGEM-REJEICAO     PIC X(80)    VALUE SPACES.
002540
002550*----------- LLAMADO AL AUTORIZADOR EXTERNO ----------------------
002560*    WS-PGMRUT ES EL NOMBRE DE PROGRAMA USADO EN EL CALL
002570*    DINAMICO (VER SIS-0327); WS-AUT-AREA ES EL AREA LINKAGE
002580*    QUE SE LE PASA A TRFAUTOR. EL LAYOUT DE WS-AUT-AREA DEBE
002590*    COINCIDIR EXACTAMENTE CON LA LINKAGE SECTION DE TRFAUTOR.
002600 77  WS-PGMRUT                PIC X(08)    VALUE 'TRFAUTOR'.
002610 01  WS-AUT-AREA.
002620     03  WS-AUT-VALOR         PIC S9(08)V9(02) COMP-3.
002630     03  WS-AUT-PAGADOR-ID    PIC 9(09).
002640     03  WS-AUT-RECEBEDOR-ID  PIC 9(09).
002650     03  WS-AUT-IND           PIC X(01).
002660         88  WS-AUT-AUTORIZADA            VALUE 'S'.
002670         88  WS-AUT-NAO-AUTORIZADA        VALUE 'N'.
002680     03  FILLER               PIC X(01)    VALUE SPACES.
002690
002700*----------- ACUMULADORES DE CONTROL ------------------------------
002710*    CONTADORES GENERALES DEL RESUMEN DE SYSOUT (SIS-0477 Y
002720*    SIS-0788): CUANTOS PEDIDOS SE LEYERON, CUANTOS QUEDARON
002730*    AUTORIZADOS Y RECHAZADOS, Y EL IMPORTE TOTAL AUTORIZADO.
002740 77  WS-TOT-LEIDOS            PIC 9(07) COMP VALUE ZERO.
002750 77  WS-TOT-AUTORIZADAS       PIC 9(07) COMP VALUE ZERO.
002760 77  WS-TOT-REJEITADAS        PIC 9(07) COMP VALUE ZERO.
002770 77  WS-TOT-VALOR-AUTOR       PIC S9(09)V9(02) USAGE COMP-3
002780                               VALUE ZERO.
002790
002800*    CONTADOR DE RECHAZO POR MOTIVO - UNO POR CADA VALIDACION
002810*    DE 2000-PROCESO-I, PARA QUE EL RESUMEN FINAL PUEDA
002820*    DESGLOSAR CUANTOS PEDIDOS CAYERON EN CADA REGLA DE
002830*    NEGOCIO (VER 9999-FINAL-I).
002840 77  WS-REJ-VALOR-INVALIDO    PIC 9(07) COMP VALUE ZERO.
002850 77  WS-REJ-PAGADOR-NENC      PIC 9(07) COMP VALUE ZERO.
002860 77  WS-REJ-RECEBEDOR-NENC    PIC 9(07) COMP VALUE ZERO.
002870 77  WS-REJ-LOJISTA-PAGADOR   PIC 9(07) COMP VALUE ZERO.
002880 77  WS-REJ-MESMA-PESSOA      PIC 9(07) COMP VALUE ZERO.
002890 77  WS-REJ-SALDO-PAG-NENC    PIC 9(07) COMP VALUE ZERO.
002900 77  WS-REJ-SALDO-INSUF       PIC 9(07) COMP VALUE ZERO.
002910 77  WS-REJ-SALDO-REC-NENC    PIC 9(07) COMP VALUE ZERO.
002920 77  WS-REJ-NAO-AUTORIZADA    PIC 9(07) COMP VALUE ZERO.
002930
002940*----------- IMPRESION DEL RESUMEN (SYSOUT) -----------------------
002950*    CAMPOS EDITADOS, SOLO PARA DISPLAY; LOS ACUMULADORES EN
002960*    COMP DE ARRIBA SON LOS QUE SE USAN EN LA ARITMETICA. LAS
002970*    PICTURES CON COMA SON DE PURA EDICION (SIN PUNTO DECIMAL
002980*    ASUMIDO); LA DE IMPORTE USA UN PUNTO LITERAL PORQUE
002990*    LLEVA 2 DECIMALES REALES (CORREGIDO SIS-0824, VER
003000*    HISTORIAL).
003010 77  WS-TOT-LEIDOS-IMP        PIC ZZZ,ZZ9.
003020 77  WS-TOT-AUTOR-IMP         PIC ZZZ,ZZ9.
003030 77  WS-TOT-REJEI-IMP         PIC ZZZ,ZZ9.
003040 77  WS-TOT-VALOR-IMP         PIC -Z(07)9.99.
003050 77  WS-REJ-IMP               PIC ZZZ,ZZ9.
003060
003070 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003080
003090*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003100 PROCEDURE DIVISION.
003110
003120*-----------------------------------------------------------
003130*    MAIN-PROGRAM-I - PARRAFO PRINCIPAL. ABRE TODO, PROCESA
003140*    UN PEDIDO POR VUELTA HASTA FIN DE ARCHIVO Y EMITE EL
003150*    RESUMEN. NO HAY PARAMETROS DE ENTRADA (LINKAGE SECTION);
003160*    ESTE PROGRAMA NO ES CALLED, ES EL PRINCIPAL DEL STEP.
003170*-----------------------------------------------------------
003180 MAIN-PROGRAM-I.
003190
003200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
003210     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
003220                            UNTIL WS-FIN-LECTURA.
003230     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
003240
003242*    EL RETURN-CODE SE DEJA EN 9999 DESDE CUALQUIER PARRAFO QUE
003244*    DETECTE UN ERROR DE E/S GRAVE; UN RETURN-CODE DISTINTO DE
003246*    CERO EN ESTE PASO DEL JCL CORTA EL RESTO DEL BATCH NOCTURNO.
003250 MAIN-PROGRAM-F. GOBACK.
003260
003270
003280*-----------------------------------------------------------
003290*    1000-INICIO-I - ABRE LOS 4 ARCHIVOS Y LEE EL PRIMER
003300*    PEDIDO. SI CUALQUIER OPEN FALLA SE MARCA FIN DE LECTURA
003310*    DE UNA VEZ, PARA QUE MAIN-PROGRAM-I NO ENTRE AL LOOP DE
003320*    PROCESO CON ARCHIVOS A MEDIO ABRIR.
003330*-----------------------------------------------------------
003340 1000-INICIO-I.
003350
003360*    PEDIDOS SOLO SE LEE, NUNCA SE ESCRIBE DESDE ESTE
003370*    PROGRAMA.
003373*    CADA OPEN SE VERIFICA POR SEPARADO; UN SOLO ARCHIVO QUE NO
003376*    ABRE ALCANZA PARA CORTAR LA CORRIDA (VIA WS-FIN-LECTURA).
003380     OPEN INPUT  PEDIDOS.
003390     IF FS-PEDIDOS NOT = '00'
003400        DISPLAY '* ERRO EN OPEN PEDIDOS = ' FS-PEDIDOS
003410        MOVE 9999 TO RETURN-CODE
003420        SET WS-FIN-LECTURA TO TRUE
003430     END-IF.
003440
003450*    TRANSFERENCIAS SE RECREA EN CADA CORRIDA (OUTPUT, NO
003460*    EXTEND) - NO ES UN ARCHIVO ACUMULATIVO ENTRE CORRIDAS.
003470     OPEN OUTPUT TRANSFERENCIAS.
003480     IF FS-TRANSF NOT = '00'
003490        DISPLAY '* ERRO EN OPEN TRANSFERENCIAS = ' FS-TRANSF
003500        MOVE 9999 TO RETURN-CODE
003510        SET WS-FIN-LECTURA TO TRUE
003520     END-IF.
003530
003540*    USUARIO-MAESTRO SOLO SE CONSULTA (INPUT) - NINGUN
003550*    PARRAFO DE ESTE PROGRAMA MODIFICA DATOS DE USUARIO.
003560     OPEN INPUT  USUARIO-MAESTRO.
003570     IF FS-USUARIO NOT = '00'
003580        DISPLAY '* ERRO EN OPEN USUARIO-MAESTRO = ' FS-USUARIO
003590        MOVE 9999 TO RETURN-CODE
003600        SET WS-FIN-LECTURA TO TRUE
003610     END-IF.
003620
003630*    SALDO-MAESTRO SE ABRE I-O PORQUE SE REGRABA (REWRITE)
003640*    EN CADA TRANSFERENCIA AUTORIZADA (VER 2095-MOVER-
003650*    FONDOS-I).
003660     OPEN I-O    SALDO-MAESTRO.
003670     IF FS-SALDO NOT = '00'
003680        DISPLAY '* ERRO EN OPEN SALDO-MAESTRO = ' FS-SALDO
003690        MOVE 9999 TO RETURN-CODE
003700        SET WS-FIN-LECTURA TO TRUE
003710     END-IF.
003720
003730     IF NOT WS-FIN-LECTURA
003740        PERFORM 2100-LER-PEDIDO-I THRU 2100-LER-PEDIDO-F
003750     END-IF.
003760
003770 1000-INICIO-F. EXIT.
003780
003790
003800*-----------------------------------------------------------
003810*    2000-PROCESO-I - UN PEDIDO POR VUELTA. SE VALIDA EN
003820*    EL ORDEN FIJADO POR LA REGLA DE NEGOCIO (PASOS 2 A 9
003830*    DE LA ESPECIFICACION); LA PRIMERA VALIDACION QUE
003840*    FALLA RECHAZA EL PEDIDO Y SALTA EL RESTO.
003850*
003860*    ORDEN DE LAS VALIDACIONES (CADA UNA CONDICIONADA A QUE
003870*    LA ANTERIOR NO HAYA RECHAZADO EL PEDIDO):
003880*      2015 - IMPORTE POSITIVO            (SIS-0839)
003890*      2020 - PAGADOR EXISTE
003900*      2030 - RECEBEDOR EXISTE
003910*      2040 - PAGADOR NO ES LOJISTA
003920*      2050 - PAGADOR DISTINTO DE RECEBEDOR
003930*      2060 - SALDO DEL PAGADOR EXISTE
003940*      2070 - SALDO DEL PAGADOR ES SUFICIENTE
003950*      2080 - SALDO DEL RECEBEDOR EXISTE
003960*      2090 - AUTORIZADOR EXTERNO APRUEBA
003970*    SI TODAS PASAN: 2095 (MOVER FONDOS) + 2098 (NOTIFICAR).
003980*    SIEMPRE AL FINAL: 2096 (GRABAR TRANSFERENCIA) + 2100
003990*    (LEER EL PROXIMO PEDIDO).
004000*-----------------------------------------------------------
004010 2000-PROCESO-I.
004020
004023*    CADA VUELTA DE ESTE PARRAFO CORRESPONDE A UN PEDIDO; NO SE
004026*    ACUMULA NI SE PROCESA MAS DE UN PEDIDO POR VUELTA.
004030     PERFORM 2010-INICIALIZAR-PEDIDO-I
004040        THRU 2010-INICIALIZAR-PEDIDO-F.
004050
004060*    PASO 2 DE LA ESPECIFICACION (SIS-0839) - SIEMPRE SE
004070*    EJECUTA, AUN CUANDO TODAVIA NO HAY NADA QUE RECHAZAR.
004080     PERFORM 2015-VERIF-VALOR-I THRU 2015-VERIF-VALOR-F.
004090
004100     IF NOT WS-PEDIDO-REJEITADO
004110        PERFORM 2020-VERIF-PAGADOR-I THRU 2020-VERIF-PAGADOR-F
004120     END-IF.
004130
004140     IF NOT WS-PEDIDO-REJEITADO
004150        PERFORM 2030-VERIF-RECEBEDOR-I
004160           THRU 2030-VERIF-RECEBEDOR-F
004170     END-IF.
004180
004190     IF NOT WS-PEDIDO-REJEITADO
004200        PERFORM 2040-VERIF-LOJISTA-I THRU 2040-VERIF-LOJISTA-F
004210     END-IF.
004220
004230     IF NOT WS-PEDIDO-REJEITADO
004240        PERFORM 2050-VERIF-MESMA-PESSOA-I
004250           THRU 2050-VERIF-MESMA-PESSOA-F
004260     END-IF.
004270
004280     IF NOT WS-PEDIDO-REJEITADO
004290        PERFORM 2060-VERIF-SALDO-PAGADOR-I
004300           THRU 2060-VERIF-SALDO-PAGADOR-F
004310     END-IF.
004320
004330     IF NOT WS-PEDIDO-REJEITADO
004340        PERFORM 2070-VERIF-SALDO-SUFICIENTE-I
004350           THRU 2070-VERIF-SALDO-SUFICIENTE-F
004360     END-IF.
004370
004380     IF NOT WS-PEDIDO-REJEITADO
004390        PERFORM 2080-VERIF-SALDO-RECEBEDOR-I
004400           THRU 2080-VERIF-SALDO-RECEBEDOR-F
004410     END-IF.
004420
004430     IF NOT WS-PEDIDO-REJEITADO
004440        PERFORM 2090-AUTORIZAR-I THRU 2090-AUTORIZAR-F
004450     END-IF.
004460
004470*    SOLO SE MUEVE DINERO Y SE NOTIFICA SI NINGUNA DE LAS
004480*    VALIDACIONES ANTERIORES RECHAZO EL PEDIDO.
004490     IF NOT WS-PEDIDO-REJEITADO
004500        PERFORM 2095-MOVER-FONDOS-I THRU 2095-MOVER-FONDOS-F
004510        PERFORM 2098-NOTIFICAR-I    THRU 2098-NOTIFICAR-F
004520     END-IF.
004530
004540*    2096 SE EJECUTA SIEMPRE, HAYA SIDO RECHAZADO O NO, PARA
004550*    QUE QUEDE UN REGISTRO DE AUDITORIA DE TODOS LOS PEDIDOS
004560*    PROCESADOS (SIS-0401).
004570     PERFORM 2096-GRAVAR-TRANSF-I THRU 2096-GRAVAR-TRANSF-F.
004580     PERFORM 2100-LER-PEDIDO-I    THRU 2100-LER-PEDIDO-F.
004590
004600 2000-PROCESO-F. EXIT.
004610
004620
004630*-----------------------------------------------------------
004640*    2010-INICIALIZAR-PEDIDO-I - ARMA UN TRF-REGISTRO EN
004650*    ESTADO PENDENTE PARA EL PEDIDO ACTUAL.
004660*
004670*    EL TRF-ID NO VIENE DEL PEDIDO (QUE NO TRAE NINGUN
004680*    IDENTIFICADOR PROPIO) SINO DE UN CONTADOR SECUENCIAL
004690*    LOCAL (WS-PROX-TRF-ID), UNICO POR CORRIDA.
004700*-----------------------------------------------------------
004710 2010-INICIALIZAR-PEDIDO-I.
004720
004723*    EL CONTADOR DE LEIDOS SE INCREMENTA UNA SOLA VEZ POR
004726*    PEDIDO, SIN IMPORTAR SI TERMINA AUTORIZADO O RECHAZADO.
004730     ADD 1 TO WS-TOT-LEIDOS.
004740     ADD 1 TO WS-PROX-TRF-ID.
004750     SET  WS-PEDIDO-OK TO TRUE.
004760     MOVE SPACES TO WS-MENSAGEM-REJEICAO.
004770
004780     MOVE WS-PROX-TRF-ID   TO TRF-ID.
004790     MOVE PED-VALOR        TO TRF-VALOR.
004800     MOVE PED-PAGADOR-ID   TO TRF-PAGADOR-ID.
004810     MOVE PED-RECEBEDOR-ID TO TRF-RECEBEDOR-ID.
004820     MOVE SPACES           TO TRF-MENSAGEM-ERRO.
004830     SET  TRF-ST-PENDENTE  TO TRUE.
004840     SET  TRF-AUT-NAO      TO TRUE.
004850     SET  TRF-NOTIF-NAO    TO TRUE.
004860
004870 2010-INICIALIZAR-PEDIDO-F. EXIT.
004880
004890
004900*-----------------------------------------------------------
004910*    2015-VERIF-VALOR-I - PASO 2: EL IMPORTE DEL PEDIDO DEBE
004920*    SER ESTRICTAMENTE MAYOR A CERO. SE RECHAZA ACA, CON SU
004930*    PROPIO MOTIVO Y CONTADOR, EN LUGAR DE DEJAR QUE ESTA
004940*    VALIDACION QUEDE MEZCLADA CON EL RECHAZO DEL
004950*    AUTORIZADOR EXTERNO EN EL PASO 9 (VER SIS-0839).
004960*
004970*    NOTA (SIS-0839): EL AUTORIZADOR EXTERNO (TRFAUTOR)
004980*    TAMBIEN RECHAZA UN LK-VALOR NO POSITIVO POR SU CUENTA,
004990*    COMO VALIDACION DEFENSIVA PROPIA DE UN SUBPROGRAMA
005000*    CALLED INDEPENDIENTE; ESTA VERIFICACION DE ACA ES LA
005010*    QUE QUEDA COMO FUENTE DE VERDAD PARA EL CONTADOR DE
005020*    AUDITORIA, PORQUE SE EJECUTA ANTES DE LLEGAR A LLAMAR
005030*    A TRFAUTOR.
005040*-----------------------------------------------------------
005050 2015-VERIF-VALOR-I.
005060
005070     IF PED-VALOR NOT GREATER THAN ZERO
005080        SET WS-PEDIDO-REJEITADO TO TRUE
005090        ADD 1 TO WS-REJ-VALOR-INVALIDO
005100        MOVE 'Valor da transferência deve ser positivo.'
005110                                      TO WS-MENSAGEM-REJEICAO
005120     END-IF.
005130
005140 2015-VERIF-VALOR-F. EXIT.
005150
005160
005170*-----------------------------------------------------------
005180*    2020-VERIF-PAGADOR-I - PASO 3: EL PAGADOR DEBE EXISTIR
005190*    EN EL MAESTRO DE USUARIOS. SE GUARDA EL TIPO DE
005200*    USUARIO EN AREA DE TRABAJO PORQUE LA LECTURA DEL
005210*    RECEBEDOR REUTILIZA EL MISMO REGISTRO.
005220*-----------------------------------------------------------
005230 2020-VERIF-PAGADOR-I.
005240
005250     MOVE PED-PAGADOR-ID TO WS-USU-RRN.
005260     READ USUARIO-MAESTRO.
005270
005280     IF FS-USUARIO = '00'
005290        MOVE USU-TIPO TO WS-PAG-USU-TIPO
005300     ELSE
005310        SET WS-PEDIDO-REJEITADO TO TRUE
005320        ADD 1 TO WS-REJ-PAGADOR-NENC
005330        MOVE 'Pagador não encontrado' TO WS-MENSAGEM-REJEICAO
005340     END-IF.
005350
005360 2020-VERIF-PAGADOR-F. EXIT.
005370
005380
005390*-----------------------------------------------------------
005400*    2030-VERIF-RECEBEDOR-I - PASO 4: EL RECEBEDOR DEBE
005410*    EXISTIR EN EL MAESTRO DE USUARIOS.
005420*
005430*    A DIFERENCIA DE 2020, AQUI NO HACE FALTA GUARDAR NADA
005440*    EN AREA DE TRABAJO PORQUE EL TIPO DE RECEBEDOR NO
005450*    PARTICIPA DE NINGUNA REGLA DE NEGOCIO POSTERIOR.
005460*-----------------------------------------------------------
005470 2030-VERIF-RECEBEDOR-I.
005480
005490     MOVE PED-RECEBEDOR-ID TO WS-USU-RRN.
005500     READ USUARIO-MAESTRO.
005510
005520     IF FS-USUARIO NOT = '00'
005530        SET WS-PEDIDO-REJEITADO TO TRUE
005540        ADD 1 TO WS-REJ-RECEBEDOR-NENC
005550        MOVE 'Recebedor não encontrado' TO WS-MENSAGEM-REJEICAO
005560     END-IF.
005570
005580 2030-VERIF-RECEBEDOR-F. EXIT.
005590
005600
005610*-----------------------------------------------------------
005620*    2040-VERIF-LOJISTA-I - PASO 5: UN LOJISTA NO PUEDE
005630*    SER PAGADOR, SOLO RECIBE (PAGADOR PODE TRANSFERIR).
005640*
005650*    WS-PAG-USU-TIPO FUE GUARDADO EN 2020-VERIF-PAGADOR-I;
005660*    NO SE PUEDE USAR USU-TIPO DIRECTAMENTE AQUI PORQUE EL
005670*    PASO ANTERIOR (2030) YA SOBREESCRIBIO USU-REGISTRO CON
005680*    LOS DATOS DEL RECEBEDOR.
005690*-----------------------------------------------------------
005700 2040-VERIF-LOJISTA-I.
005710
005720     IF WS-PAG-USU-TIPO = 'LOJISTA'
005730        SET WS-PEDIDO-REJEITADO TO TRUE
005740        ADD 1 TO WS-REJ-LOJISTA-PAGADOR
005750        MOVE 'Lojista não pode realizar transferências.'
005760                                      TO WS-MENSAGEM-REJEICAO
005770     END-IF.
005780
005790 2040-VERIF-LOJISTA-F. EXIT.
005800
005810
005820*-----------------------------------------------------------
005830*    2050-VERIF-MESMA-PESSOA-I - PASO 6: PAGADOR Y
005840*    RECEBEDOR NO PUEDEN SER LA MISMA PERSONA.
005850*
005860*    SE COMPARA DIRECTAMENTE SOBRE PED-PAGADOR-ID/PED-
005870*    RECEBEDOR-ID, QUE TODAVIA ESTAN DISPONIBLES EN EL AREA
005880*    DEL PEDIDO (NO HACE FALTA LEER NINGUN MAESTRO PARA
005890*    ESTA VALIDACION).
005900*-----------------------------------------------------------
005910 2050-VERIF-MESMA-PESSOA-I.
005920
005930     IF PED-PAGADOR-ID = PED-RECEBEDOR-ID
005940        SET WS-PEDIDO-REJEITADO TO TRUE
005950        ADD 1 TO WS-REJ-MESMA-PESSOA
005960        MOVE 'Pagador e recebedor devem ser diferentes.'
005970                                      TO WS-MENSAGEM-REJEICAO
005980     END-IF.
005990
006000 2050-VERIF-MESMA-PESSOA-F. EXIT.
006010
006020
006030*-----------------------------------------------------------
006040*    2060-VERIF-SALDO-PAGADOR-I - PASO 7: DEBE EXISTIR EL
006050*    SALDO DEL PAGADOR. SE GUARDA SU VALOR Y SU CLAVE EN
006060*    AREA DE TRABAJO (VER SIS-0352) PARA NO PERDERLO AL
006070*    LEER EL SALDO DEL RECEBEDOR EN EL PASO 9.
006080*-----------------------------------------------------------
006090 2060-VERIF-SALDO-PAGADOR-I.
006100
006110     MOVE PED-PAGADOR-ID TO WS-SDO-RRN.
006120     READ SALDO-MAESTRO.
006130
006140     IF FS-SALDO = '00'
006150        MOVE SDO-ID      TO WS-PAG-SDO-ID
006160        MOVE WS-SDO-RRN  TO WS-PAG-SDO-RRN
006170        MOVE SDO-VALOR   TO WS-PAG-SALDO-VALOR
006180     ELSE
006190        SET WS-PEDIDO-REJEITADO TO TRUE
006200        ADD 1 TO WS-REJ-SALDO-PAG-NENC
006210        MOVE 'Saldo do pagador não encontrado.'
006220                                      TO WS-MENSAGEM-REJEICAO
006230     END-IF.
006240
006250 2060-VERIF-SALDO-PAGADOR-F. EXIT.
006260
006270
006280*-----------------------------------------------------------
006290*    2070-VERIF-SALDO-SUFICIENTE-I - PASO 8:
006300*    TEMSALDOSUFICIENTE - EL SALDO DEL PAGADOR DEBE SER
006310*    MAYOR O IGUAL AL IMPORTE PEDIDO. NO SE PERMITEN
006320*    TRANSFERENCIAS PARCIALES NI DESCUBIERTO.
006330*-----------------------------------------------------------
006340 2070-VERIF-SALDO-SUFICIENTE-I.
006350
006360     IF WS-PAG-SALDO-VALOR < PED-VALOR
006370        SET WS-PEDIDO-REJEITADO TO TRUE
006380        ADD 1 TO WS-REJ-SALDO-INSUF
006390        MOVE 'Saldo insuficiente para transferência.'
006400                                      TO WS-MENSAGEM-REJEICAO
006410     END-IF.
006420
006430 2070-VERIF-SALDO-SUFICIENTE-F. EXIT.
006440
006450
006460*-----------------------------------------------------------
006470*    2080-VERIF-SALDO-RECEBEDOR-I - PASO 9: DEBE EXISTIR
006480*    EL SALDO DEL RECEBEDOR. EL REGISTRO QUEDA EN EL
006490*    AREA SDO-REGISTRO PARA EL CREDITO DEL PASO 10.
006500*-----------------------------------------------------------
006510 2080-VERIF-SALDO-RECEBEDOR-I.
006520
006530     MOVE PED-RECEBEDOR-ID TO WS-SDO-RRN.
006540     READ SALDO-MAESTRO.
006550
006560     IF FS-SALDO NOT = '00'
006570        SET WS-PEDIDO-REJEITADO TO TRUE
006580        ADD 1 TO WS-REJ-SALDO-REC-NENC
006590        MOVE 'Saldo do recebedor não encontrado.'
006600                                      TO WS-MENSAGEM-REJEICAO
006610     END-IF.
006620
006630 2080-VERIF-SALDO-RECEBEDOR-F. EXIT.
006640
006650
006660*-----------------------------------------------------------
006670*    2090-AUTORIZAR-I - PASO 10: CONSULTA AL AUTORIZADOR
006680*    EXTERNO POR CALL DINAMICO. LA DECISION QUEDA A CARGO
006690*    DE TRFAUTOR (VER SIS-0327).
006700*
006710*    WS-AUT-AREA SE ARMA DE NUEVO EN CADA LLAMADA, A PARTIR
006720*    DEL PEDIDO ACTUAL; NO SE REUTILIZA NADA DE LA LLAMADA
006730*    ANTERIOR.
006740*-----------------------------------------------------------
006750 2090-AUTORIZAR-I.
006760
006763*    SE ARMA LA LINKAGE DE TRFAUTOR CAMPO POR CAMPO, EN EL MISMO
006766*    ORDEN EN QUE ESTAN DECLARADOS EN WS-AUT-AREA.
006770     MOVE PED-VALOR        TO WS-AUT-VALOR.
006780     MOVE PED-PAGADOR-ID   TO WS-AUT-PAGADOR-ID.
006790     MOVE PED-RECEBEDOR-ID TO WS-AUT-RECEBEDOR-ID.
006792*    SE ASUME NO AUTORIZADA POR DEFECTO (DEFENSIVO) ANTES DEL
006794*    CALL; TRFAUTOR DEBE MOVER WS-AUT-IND EXPLICITAMENTE A
006796*    'S' PARA QUE SE CONSIDERE AUTORIZADA.
006800     SET  WS-AUT-NAO-AUTORIZADA TO TRUE.
006810
006813*    CALL DINAMICO (WS-PGMRUT ES UNA VARIABLE, NO UN LITERAL) -
006816*    PERMITE CAMBIAR EL AUTORIZADOR SIN RECOMPILAR TRFTRANS.
006820     CALL WS-PGMRUT USING WS-AUT-AREA.
006830
006840     IF WS-AUT-AUTORIZADA
006850        SET TRF-AUT-SIM TO TRUE
006860     ELSE
006870        SET WS-PEDIDO-REJEITADO TO TRUE
006880        ADD 1 TO WS-REJ-NAO-AUTORIZADA
006890        MOVE 'Transferência não autorizada pelo serviço'
006900           & ' externo.'              TO WS-MENSAGEM-REJEICAO
006910     END-IF.
006920
006930 2090-AUTORIZAR-F. EXIT.
006940
006950
006960*-----------------------------------------------------------
006970*    2095-MOVER-FONDOS-I - PASO 11: SE ACREDITA PRIMERO AL
006980*    RECEBEDOR (EL REGISTRO DE SALDO VIGENTE EN MEMORIA ES
006990*    EL SUYO, LEIDO EN EL PASO 9) Y LUEGO SE REGRABA EL
007000*    SALDO DEL PAGADOR A PARTIR DEL AREA DE TRABAJO
007010*    GUARDADA EN EL PASO 7.
007020*
007030*    ESTE PARRAFO SOLO SE EJECUTA CUANDO NINGUNA VALIDACION
007040*    ANTERIOR RECHAZO EL PEDIDO - NUNCA SE DEBITA NI SE
007050*    ACREDITA UN SALDO DE UN PEDIDO RECHAZADO.
007060*-----------------------------------------------------------
007070 2095-MOVER-FONDOS-I.
007080
007090*    CREDITO AL RECEBEDOR (SDO-REGISTRO TODAVIA TIENE SU
007100*    SALDO, LEIDO EN 2080-VERIF-SALDO-RECEBEDOR-I).
007110     ADD PED-VALOR TO SDO-VALOR.
007120     REWRITE SDO-REGISTRO.
007130     IF FS-SALDO NOT = '00'
007140        DISPLAY '* ERRO NO REWRITE SALDO RECEBEDOR = '
007150                                                FS-SALDO
007160        MOVE 9999 TO RETURN-CODE
007170     END-IF.
007180
007190*    DEBITO AL PAGADOR - SE RECONSTRUYE SDO-REGISTRO DESDE
007200*    EL AREA DE TRABAJO WS-PAG-* GUARDADA EN EL PASO 7, YA
007210*    QUE EL AREA ACTUAL TIENE AHORA LOS DATOS DEL RECEBEDOR.
007220     SUBTRACT PED-VALOR FROM WS-PAG-SALDO-VALOR.
007230     MOVE WS-PAG-SDO-ID      TO SDO-ID.
007240     MOVE PED-PAGADOR-ID     TO SDO-USU-ID.
007250     MOVE WS-PAG-SALDO-VALOR TO SDO-VALOR.
007260     SET  SDO-ACTIVO         TO TRUE.
007270     MOVE WS-PAG-SDO-RRN     TO WS-SDO-RRN.
007280     REWRITE SDO-REGISTRO.
007290     IF FS-SALDO NOT = '00'
007300        DISPLAY '* ERRO NO REWRITE SALDO PAGADOR = '
007310                                              FS-SALDO
007320        MOVE 9999 TO RETURN-CODE
007330     END-IF.
007340
007350 2095-MOVER-FONDOS-F. EXIT.
007360
007370
007380*-----------------------------------------------------------
007390*    2096-GRAVAR-TRANSF-I - PASO 12 E 14: GRABA SIEMPRE
007400*    UN REGISTRO DE TRANSFERENCIA, AUTORIZADA O RECHAZADA,
007410*    PARA AUDITORIA (VER SIS-0401).
007420*
007430*    ESTE ES EL UNICO LUGAR DEL PROGRAMA QUE ESCRIBE EN
007440*    TRANSFERENCIAS; TODOS LOS CAMINOS (AUTORIZADO O
007450*    CUALQUIER RECHAZO) PASAN POR AQUI.
007460*-----------------------------------------------------------
007470 2096-GRAVAR-TRANSF-I.
007480
007490     IF WS-PEDIDO-REJEITADO
007500        SET  TRF-ST-REJEITADA TO TRUE
007510        MOVE WS-MENSAGEM-REJEICAO TO TRF-MENSAGEM-ERRO
007520        ADD 1 TO WS-TOT-REJEITADAS
007530     ELSE
007540        SET TRF-ST-AUTORIZADA TO TRUE
007550        ADD 1 TO WS-TOT-AUTORIZADAS
007560        ADD PED-VALOR TO WS-TOT-VALOR-AUTOR
007570     END-IF.
007580
007590     WRITE TRF-REGISTRO.
007600     IF FS-TRANSF NOT = '00'
007610        DISPLAY '* ERRO NO WRITE DE TRANSFERENCIAS = '
007620                                               FS-TRANSF
007630        MOVE 9999 TO RETURN-CODE
007640     END-IF.
007650
007660 2096-GRAVAR-TRANSF-F. EXIT.
007670
007680
007690*-----------------------------------------------------------
007700*    2098-NOTIFICAR-I - PASO 13: NOTIFICA AL RECEBEDOR.
007710*    USU-REGISTRO TODAVIA CONTIENE LOS DATOS DEL RECEBEDOR
007720*    (ULTIMA LECTURA DE USUARIO-MAESTRO EN EL PASO 4). EL
007730*    SWITCH UPSI-1 PERMITE SUPRIMIR EL MENSAJE EN CORRIDAS
007740*    SILENCIOSAS SIN DEJAR DE MARCAR LA NOTIFICACION.
007750*
007760*    TRF-NOTIF-SIM SE MARCA SIEMPRE, AUNQUE EL DISPLAY SE
007770*    SUPRIMA - EL INDICADOR EN EL REGISTRO REFLEJA QUE LA
007780*    TRANSFERENCIA SE CONSIDERO NOTIFICADA, NO QUE SE HAYA
007790*    VISTO REALMENTE EN PANTALLA.
007800*-----------------------------------------------------------
007810 2098-NOTIFICAR-I.
007820
007830     SET TRF-NOTIF-SIM TO TRUE.
007840     IF WS-SW-MOSTRAR-NOTIF
007850        DISPLAY 'TRFTRANS - NOTIFICACAO PARA ' USU-EMAIL
007860                 ' TRANSFERENCIA N. ' TRF-ID
007870     END-IF.
007880
007890 2098-NOTIFICAR-F. EXIT.
007900
007910
007920*-----------------------------------------------------------
007930*    2100-LER-PEDIDO-I - LEE EL PROXIMO PEDIDO DEL ARCHIVO
007940*    DE ENTRADA. SE LLAMA UNA VEZ DESDE 1000-INICIO-I (PARA
007950*    PRIMAR EL LOOP) Y UNA VEZ AL FINAL DE CADA VUELTA DE
007960*    2000-PROCESO-I.
007970*-----------------------------------------------------------
007980 2100-LER-PEDIDO-I.
007990
008000     READ PEDIDOS.
008010
008013*    FS-PEDIDOS = 00 SIGUE PROCESANDO, = 10 ES FIN DE ARCHIVO
008016*    NORMAL, CUALQUIER OTRO VALOR ES UN ERROR DE E/S GRAVE.
008020     EVALUATE FS-PEDIDOS
008030        WHEN '00'
008040           CONTINUE
008050        WHEN '10'
008060           SET WS-FIN-LECTURA TO TRUE
008070        WHEN OTHER
008080           DISPLAY '* ERRO NA LEITURA DE PEDIDOS = '
008090                                              FS-PEDIDOS
008100           MOVE 9999 TO RETURN-CODE
008110           SET WS-FIN-LECTURA TO TRUE
008120     END-EVALUATE.
008130
008140 2100-LER-PEDIDO-F. EXIT.
008150
008160
008170*-----------------------------------------------------------
008180*    9999-FINAL-I - RESUMEN DE CONTROL DE FIN DE CORRIDA
008190*    (NO HAY LISTADO IMPRESO, SOLO SYSOUT).
008200*
008210*    EL DESGLOSE POR MOTIVO DE RECHAZO (SIS-0477, AMPLIADO
008220*    EN SIS-0839) SIGUE EL MISMO ORDEN EN QUE SE EJECUTAN
008230*    LAS VALIDACIONES EN 2000-PROCESO-I, PARA QUE SEA FACIL
008240*    COMPARAR UNO CONTRA EL OTRO.
008250*-----------------------------------------------------------
008260 9999-FINAL-I.
008270
008273*    SE CIERRAN LOS 4 ARCHIVOS EN UNA SOLA SENTENCIA; NINGUN
008276*    ARCHIVO DE ESTE PROGRAMA SE REABRE DESPUES DE CERRADO.
008280     CLOSE PEDIDOS TRANSFERENCIAS USUARIO-MAESTRO
008290           SALDO-MAESTRO.
008300
008302*    SE EDITAN LOS 4 ACUMULADORES PRINCIPALES ANTES DE
008304*    IMPRIMIRLOS; LOS CONTADORES POR MOTIVO SE EDITAN UNO A
008306*    UNO, MAS ADELANTE, JUSTO ANTES DE CADA DISPLAY.
008310     MOVE WS-TOT-LEIDOS      TO WS-TOT-LEIDOS-IMP.
008320     MOVE WS-TOT-AUTORIZADAS TO WS-TOT-AUTOR-IMP.
008330     MOVE WS-TOT-REJEITADAS  TO WS-TOT-REJEI-IMP.
008340     MOVE WS-TOT-VALOR-AUTOR TO WS-TOT-VALOR-IMP.
008350
008360     DISPLAY ' '.
008370     DISPLAY '=============================================='.
008380     DISPLAY 'TRFTRANS - RESUMEN DE CONTROL'.
008390     DISPLAY '=============================================='.
008400     DISPLAY 'PEDIDOS LEIDOS ......... ' WS-TOT-LEIDOS-IMP.
008410     DISPLAY 'AUTORIZADAS ............ ' WS-TOT-AUTOR-IMP.
008420     DISPLAY 'IMPORTE AUTORIZADO ..... ' WS-TOT-VALOR-IMP.
008430     DISPLAY 'REJEITADAS ............. ' WS-TOT-REJEI-IMP.
008440     DISPLAY '------------------------------------------------'.
008450     DISPLAY 'REJEITADAS POR MOTIVO:'.
008460
008470*    MOTIVO 1 (PASO 2, SIS-0839).
008480     MOVE WS-REJ-VALOR-INVALIDO TO WS-REJ-IMP.
008490     DISPLAY '  VALOR DO PEDIDO NAO POSITIVO ... ' WS-REJ-IMP.
008500*    MOTIVO 2 (PASO 3).
008510     MOVE WS-REJ-PAGADOR-NENC TO WS-REJ-IMP.
008520     DISPLAY '  PAGADOR NAO ENCONTRADO ........ ' WS-REJ-IMP.
008530*    MOTIVO 3 (PASO 4).
008540     MOVE WS-REJ-RECEBEDOR-NENC TO WS-REJ-IMP.
008550     DISPLAY '  RECEBEDOR NAO ENCONTRADO ...... ' WS-REJ-IMP.
008560*    MOTIVO 4 (PASO 5).
008570     MOVE WS-REJ-LOJISTA-PAGADOR TO WS-REJ-IMP.
008580     DISPLAY '  LOJISTA NAO PODE SER PAGADOR ... ' WS-REJ-IMP.
008590*    MOTIVO 5 (PASO 6).
008600     MOVE WS-REJ-MESMA-PESSOA TO WS-REJ-IMP.
008610     DISPLAY '  PAGADOR IGUAL AO RECEBEDOR ..... ' WS-REJ-IMP.
008620*    MOTIVO 6 (PASO 7).
008630     MOVE WS-REJ-SALDO-PAG-NENC TO WS-REJ-IMP.
008640     DISPLAY '  SALDO DO PAGADOR NAO ENCONTRADO  ' WS-REJ-IMP.
008650*    MOTIVO 7 (PASO 8).
008660     MOVE WS-REJ-SALDO-INSUF TO WS-REJ-IMP.
008670     DISPLAY '  SALDO INSUFICIENTE ............. ' WS-REJ-IMP.
008680*    MOTIVO 8 (PASO 9).
008690     MOVE WS-REJ-SALDO-REC-NENC TO WS-REJ-IMP.
008700     DISPLAY '  SALDO DO RECEBEDOR NAO ENCONTRADO' WS-REJ-IMP.
008710*    MOTIVO 9 (PASO 10).
008720     MOVE WS-REJ-NAO-AUTORIZADA TO WS-REJ-IMP.
008730     DISPLAY '  NAO AUTORIZADA PELO EXTERNO ..... ' WS-REJ-IMP.
008740
008750     DISPLAY '=============================================='.
008760
008770 9999-FINAL-F. EXIT.
008780
008790*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800*    NOTAS GENERALES DEL PROGRAMA
008810*    -------------------------------------------------------
008820*    1. LOS PASOS DE LA ESPECIFICACION SE NUMERAN 1 A 14;
008830*       EL PASO 1 (LEER PEDIDO) ES 2100-LER-PEDIDO-I Y EL
008840*       PASO 14 (GRABAR RECHAZO) COMPARTE EL PARRAFO 2096
008850*       CON EL PASO 12 (GRABAR AUTORIZADA) - AMBOS GRABAN
008860*       EL MISMO TRF-REGISTRO, SOLO CAMBIA TRF-STATUS.
008870*    2. NINGUN PARRAFO DE VALIDACION (2015 A 2090) MODIFICA
008880*       SALDO-MAESTRO NI USUARIO-MAESTRO - SOLO 2095-MOVER-
008890*       FONDOS-I ESCRIBE EN SALDO-MAESTRO, Y SOLO CUANDO
008900*       TODAS LAS VALIDACIONES PASARON.
008910*    3. SI SE NECESITA AGREGAR UNA VALIDACION NUEVA ENTRE
008920*       DOS PASOS EXISTENTES, SEGUIR EL PATRON DE SIS-0839:
008930*       PARRAFO PROPIO, CONTADOR WS-REJ-* PROPIO, Y SU LINEA
008940*       EN EL DESGLOSE DE 9999-FINAL-I.
008950*    4. ESTE PROGRAMA NUNCA TOCA EL MAESTRO DE USUARIOS EN
008960*       ESCRITURA - ESO ES EXCLUSIVO DE TRFCARGA.
008970*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
